000100******************************************************************
000200*        C O P Y   R E S U M E N                                 *
000300*        R E N G L O N   D E L   R E S U M E N   D E   C I F R A *
000400*        S   C L A V E   ( S A L I D A )                         *
000500******************************************************************
000600*   PROPIETARIO : DEPARTAMENTO DE SISTEMAS - CREDITO HIPOTECARIO
000700*   USADO POR   : ANUAMORT (FD SUMMARY-OUT)
000800*   UN SOLO RENGLON GENERICO, REUTILIZADO CUATRO VECES EN
000900*   600-ESCRIBE-RESUMEN (UNA POR CADA CIFRA CLAVE). LA ETIQUETA
001000*   Y EL IMPORTE YA EDITADO (VER 450-EDITA-IMPORTE-NOK) SE
001100*   MUEVEN AHI ANTES DE CADA WRITE.
001200*
001300*   ACT: 14/11/1987 (OAMS) ALTA INICIAL DEL COPY.
001400******************************************************************
001500 01  RES-LINEA-CLAVE.
001600     05  RES-ETIQUETA             PIC X(32).
001700     05  FILLER                   PIC X(02)  VALUE SPACES.
001800     05  RES-VALOR-ED             PIC X(19).
001900     05  FILLER                   PIC X(27)  VALUE SPACES.

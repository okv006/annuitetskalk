000100******************************************************************
000200*        C O P Y   P R E S T A M O                               *
000300*        R E G I S T R O   D E   P A R A M E T R O S   D E L     *
000400*        P R E S T A M O   T I P O   A N U I D A D               *
000500******************************************************************
000600*   PROPIETARIO : DEPARTAMENTO DE SISTEMAS - CREDITO HIPOTECARIO
000700*   USADO POR   : ANUAMORT (FD LOAN-PARAMS)
000800*   RENGLON UNICO DE ANCHO FIJO. TODOS LOS IMPORTES VIENEN
000900*   EXPRESADOS EN CORONAS NORUEGAS (NOK), SIN PUNTUACION, CON
001000*   EL PUNTO DECIMAL IMPLICITO (PIC ...V99).
001100*
001200*   ACT: 14/11/1987 (OAMS) ALTA INICIAL DEL COPY.
001300*   ACT: 03/02/1992 (OAMS) SE AGREGA PRE-ABONO-EXTRA-FIJO PARA
001400*        SOPORTAR EL ABONO EXTRAORDINARIO FIJO MENSUAL.
001500******************************************************************
001600 01  PRE-REGISTRO-PARAMETROS.
001700     05  PRE-PRINCIPAL            PIC S9(09)V99.
001800     05  FILLER                   PIC X(01)  VALUE SPACES.
001900     05  PRE-TASA-ANUAL           PIC 9(02)V999.
002000     05  FILLER                   PIC X(01)  VALUE SPACES.
002100     05  PRE-PLAZO-ANOS           PIC 9(02).
002200     05  FILLER                   PIC X(01)  VALUE SPACES.
002300     05  PRE-CUOTA-BANCO          PIC 9(05)V99.
002400     05  FILLER                   PIC X(01)  VALUE SPACES.
002500     05  PRE-FECHA-INICIO         PIC 9(08).
002600*        LA FECHA VIENE EN FORMATO AAAAMMDD, SIN SEPARADORES.
002700     05  PRE-FECHA-INICIO-R  REDEFINES PRE-FECHA-INICIO.
002800         10  PRE-FI-ANIO          PIC 9(04).
002900         10  PRE-FI-MES           PIC 9(02).
003000         10  PRE-FI-DIA           PIC 9(02).
003100     05  FILLER                   PIC X(01)  VALUE SPACES.
003200     05  PRE-INGRESO-ALQUILER     PIC 9(07)V99.
003300     05  FILLER                   PIC X(01)  VALUE SPACES.
003400     05  PRE-ABONO-EXTRA-FIJO     PIC 9(07)V99.
003500     05  FILLER                   PIC X(23)  VALUE SPACES.

000100******************************************************************
000200*        C O P Y   C R O N O G R A                               *
000300*        R E N G L O N   D E L   C R O N O G R A M A   D E       *
000400*        A M O R T I Z A C I O N   ( S A L I D A )               *
000500******************************************************************
000600*   PROPIETARIO : DEPARTAMENTO DE SISTEMAS - CREDITO HIPOTECARIO
000700*   USADO POR   : ANUAMORT (FD SCHEDULE-OUT)
000800*   UN RENGLON POR CUOTA. LOS IMPORTES SE PRESENTAN REDONDEADOS
000900*   A CORONA ENTERA (NOK), CON ESPACIO COMO SEPARADOR DE MILES
001000*   Y SUFIJO " NOK"; LOS AÑOS TRANSCURRIDOS LLEVAN 2 DECIMALES.
001100*   CADA COLUMNA SE ARMA EN 440-ESCRIBE-RENGLON-CRONOGRAMA CON
001200*   LA RUTINA COMPARTIDA 450-EDITA-IMPORTE-NOK.
001300*
001400*   ACT: 14/11/1987 (OAMS) ALTA INICIAL DEL COPY.
001500*   ACT: 19/06/1993 (RTLB) SE AGREGA LA COLUMNA DE AÑOS
001600*        TRANSCURRIDOS (ANOS-ED) POR REQ. DE AUDITORIA.
001700******************************************************************
001800 01  CRO-LINEA-CRONOGRAMA.
001900     05  CRO-DATO-ED              PIC X(10).
002000     05  FILLER                   PIC X(02)  VALUE SPACES.
002100     05  CRO-NUM-PAGO-ED          PIC X(11).
002200     05  FILLER                   PIC X(01)  VALUE SPACES.
002300     05  CRO-PAGO-ED              PIC X(19).
002400     05  FILLER                   PIC X(01)  VALUE SPACES.
002500     05  CRO-ABONO-CAPITAL-ED     PIC X(19).
002600     05  FILLER                   PIC X(01)  VALUE SPACES.
002700     05  CRO-INTERES-ED           PIC X(19).
002800     05  FILLER                   PIC X(01)  VALUE SPACES.
002900     05  CRO-PAGO-EXTRA-ED        PIC X(19).
003000     05  FILLER                   PIC X(01)  VALUE SPACES.
003100     05  CRO-ABONO-EXTRA-FIJO-ED  PIC X(33).
003200     05  FILLER                   PIC X(01)  VALUE SPACES.
003300     05  CRO-SALDO-ED             PIC X(21).
003400     05  FILLER                   PIC X(01)  VALUE SPACES.
003500     05  CRO-CUOTA-BANCO-ED       PIC X(19).
003600     05  FILLER                   PIC X(01)  VALUE SPACES.
003700     05  CRO-INGRESO-ALQUILER-ED  PIC X(22).
003800     05  FILLER                   PIC X(01)  VALUE SPACES.
003900     05  CRO-COSTO-MENSUAL-ED     PIC X(27).
004000     05  FILLER                   PIC X(01)  VALUE SPACES.
004100     05  CRO-ANOS-ED              PIC X(06).
004200*        RELLENO DE ENGANCHE DE RENGLON A ANCHO DE PLATAFORMA.
004300     05  FILLER                   PIC X(13)  VALUE SPACES.
004400*   VISTA ALTERNA DEL RENGLON COMPLETO PARA CONTEO DE LARGO
004500*   REAL ESCRITO (VER 000-MAIN, DISPLAY DE ARRANQUE).
004600 01  CRO-LINEA-CRONOGRAMA-R  REDEFINES CRO-LINEA-CRONOGRAMA
004700                              PIC X(250).

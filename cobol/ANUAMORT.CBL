000100******************************************************************
000200* FECHA       : 14/11/1987                                       *
000300* PROGRAMADOR : OSCAR ANTONIO MENDEZ SOLIS (OAMS)                *
000400* APLICACION  : CREDITO HIPOTECARIO                              *
000500* PROGRAMA    : ANUAMORT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA TABLA DE AMORTIZACION COMPLETA DE UN  *
000800*             : PRESTAMO HIPOTECARIO TIPO ANUALIDAD (CUOTA       *
000900*             : NIVELADA) EN CORONAS NORUEGAS, APLICANDO LOS     *
001000*             : ABONOS EXTRAORDINARIOS FECHADOS Y EL ABONO       *
001100*             : EXTRA FIJO MENSUAL RECIBIDOS COMO PARAMETRO, Y   *
001200*             : EMITE EL CRONOGRAMA DETALLADO MAS EL RESUMEN DE  *
001300*             : CIFRAS CLAVE DEL PRESTAMO.                       *
001400* ARCHIVOS    : LOAN-PARAMS, EXTRA-PAGOS, SCHEDULE-OUT,          *
001500*             : SUMMARY-OUT                                      *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    ANUAMORT.
002000 AUTHOR.                        OSCAR ANTONIO MENDEZ SOLIS.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS -
002200                                 CREDITO HIPOTECARIO.
002300 DATE-WRITTEN.                  14/11/1987.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO DEL
002600                                 DEPARTAMENTO DE SISTEMAS.
002700******************************************************************
002800*                 H I S T O R I A L   D E   C A M B I O S        *
002900******************************************************************
003000*   FECHA        PROGR.  TICKET     DESCRIPCION
003100*   -----------  ------  ---------  -----------------------------
003200*   14/11/1987   OAMS    CR-000112  ALTA INICIAL. CALCULO DE LA
003300*                                   CUOTA NIVELADA Y CRONOGRAMA
003400*                                   BASICO SIN ABONOS EXTRA.
003500*   02/03/1988   OAMS    CR-000158  SE AGREGA EL RESUMEN DE
003600*                                   CIFRAS CLAVE (SUMMARY-OUT).
003700*   19/09/1988   RTLB    CR-000201  CORRIGE EL REDONDEO DEL
003800*                                   INTERES A 2 DECIMALES; ANTES
003900*                                   SE ARRASTRABA SIN REDONDEAR.
004000*   03/02/1992   OAMS    CR-000389  SE AGREGA EL ABONO EXTRA
004100*                                   FIJO MENSUAL (PRE-ABONO-
004200*                                   EXTRA-FIJO) AL CALCULO DEL
004300*                                   ABONO A CAPITAL.
004400*   17/07/1992   RTLB    CR-000407  SE AGREGA EL ARCHIVO DE
004500*                                   ABONOS EXTRAORDINARIOS
004600*                                   FECHADOS (EXTRA-PAGOS) Y SU
004700*                                   TABLA DE BUSQUEDA EN MEMORIA.
004800*   19/06/1993   RTLB    CR-000455  SE AGREGA LA COLUMNA DE AÑOS
004900*                                   TRANSCURRIDOS AL CRONOGRAMA
005000*                                   POR REQUERIMIENTO DE
005100*                                   AUDITORIA.
005200*   11/01/1995   OAMS    CR-000512  SE DETIENE LA GENERACION DEL
005300*                                   CRONOGRAMA EN CUANTO EL
005400*                                   SALDO LLEGA A CERO, EN VEZ
005500*                                   DE COMPLETAR SIEMPRE EL
005600*                                   PLAZO PACTADO.
005700*   24/08/1996   RTLB    CR-000588  EL COSTO MENSUAL PROPIO
005800*                                   PUEDE QUEDAR NEGATIVO CUANDO
005900*                                   EL ALQUILER MAS EL ABONO
006000*                                   EXTRA SUPERAN LA CUOTA MAS
006100*                                   LA COMISION; SE DOCUMENTA Y
006200*                                   SE PERMITE EL SIGNO.
006300*   30/11/1998   JCPR    CR-000640  REVISION DEL AÑO 2000: LA
006400*                                   FECHA DE INICIO Y LA FECHA
006500*                                   DE CADA CUOTA SE VALIDARON
006600*                                   CON SIGLO COMPLETO (AAAA).
006700*                                   NO SE ENCONTRARON CAMPOS DE
006800*                                   2 DIGITOS DE AÑO EN ESTE
006900*                                   PROGRAMA.
007000*   14/05/2001   JCPR    CR-000699  SE AJUSTA LA MASCARA DE
007100*                                   IMPRESION DE LOS IMPORTES
007200*                                   PARA USAR ESPACIO COMO
007300*                                   SEPARADOR DE MILES, SEGUN
007400*                                   NUEVO ESTANDAR DEL BANCO.
007500*   09/10/2002   JCPR    CR-000733  SE AGREGA EL SWITCH UPSI-0
007600*                                   DE DEPURACION PARA RASTREAR
007700*                                   SALDO E INTERES POR PERIODO
007800*                                   SIN NECESIDAD DE RECOMPILAR.
007900*   22/04/2003   JCPR    CR-000774  UN ABONO EXTRAORDINARIO CON
008000*                                   UN SOLO DIGITO DECIMAL (P.EJ.
008100*                                   "22500.5") SE ESTABA
008200*                                   REGISTRANDO COMO 5 CENTIMOS
008300*                                   EN VEZ DE 50; SE CORRIGE EL
008400*                                   RELLENO DEL DECIMAL EN
008500*                                   320-DESCOMPONE-RENGLON-
008600*                                   EXTRA Y SE VALIDA CON LA
008700*                                   CLASE DIGITO-MONETARIO YA
008800*                                   DECLARADA EN SPECIAL-NAMES.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200*   C01 CONTROLA EL SALTO A PAGINA NUEVA DEL LISTADO DE
009300*   CONTROL EN IMPRESORA DE CADENA; DIGITO-MONETARIO SE USA EN
009400*   320- PARA VALIDAR EL DECIMAL DE LOS ABONOS EXTRAORDINARIOS
009500*   ANTES DE CONVERTIRLO A NUMERICO; EL SWITCH-0 (UPSI-0) SE
009600*   ENCIENDE DESDE EL PARM DEL JCL CUANDO SE NECESITA RASTREAR
009700*   UNA CORRIDA CUOTA POR CUOTA (VER 410-).
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM
010000     CLASS DIGITO-MONETARIO IS "0" THRU "9"
010100     SWITCH-0 IS WKS-UPSI-DEPURA ON STATUS IS WKS-UPSI-DEPURA-ON
010200                 OFF STATUS IS WKS-UPSI-DEPURA-OFF.
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500******************************************************************
010600*              A R C H I V O S   D E   E N T R A D A             *
010700******************************************************************
010800*   LOS CUATRO ARCHIVOS SON SECUENCIALES DE TEXTO PLANO, TAL
010900*   COMO LOS RECIBE/ENTREGA EL AREA DE CREDITO HIPOTECARIO; NO
011000*   HAY ARCHIVOS INDEXADOS NI ACCESO A BASE DE DATOS EN ESTE
011100*   PROGRAMA.
011200     SELECT LOAN-PARAMS   ASSIGN   TO LOANPARM
011300            ORGANIZATION  IS LINE SEQUENTIAL
011400            FILE STATUS   IS FS-LOAN-PARAMS.
011500     SELECT EXTRA-PAGOS   ASSIGN   TO PAGOSEXT
011600            ORGANIZATION  IS LINE SEQUENTIAL
011700            FILE STATUS   IS FS-EXTRA-PAGOS.
011800******************************************************************
011900*              A R C H I V O S   D E   S A L I D A               *
012000******************************************************************
012100     SELECT SCHEDULE-OUT  ASSIGN   TO CRONOSAL
012200            ORGANIZATION  IS LINE SEQUENTIAL
012300            FILE STATUS   IS FS-SCHEDULE-OUT.
012400     SELECT SUMMARY-OUT   ASSIGN   TO RESUMSAL
012500            ORGANIZATION  IS LINE SEQUENTIAL
012600            FILE STATUS   IS FS-SUMMARY-OUT.
012700
012800 DATA DIVISION.
012900 FILE SECTION.
013000*1 -->PARAMETROS DEL PRESTAMO (UN SOLO RENGLON)
013100 FD  LOAN-PARAMS
013200     LABEL RECORD IS STANDARD.
013300*        UN SOLO RENGLON POR CORRIDA; SI EL ARCHIVO TRAE MAS
013400*        DE UNO, SOLO EL PRIMERO SE LEE (VER 100-).
013500     COPY PRESTAMO.
013600
013700*2 -->ABONOS EXTRAORDINARIOS FECHADOS, "AAAA-MM-DD, IMPORTE"
013800 FD  EXTRA-PAGOS
013900     LABEL RECORD IS STANDARD.
014000*        NO TIENE COPYBOOK PROPIO PORQUE SU "LAYOUT" ES SOLO
014100*        UN RENGLON DE TEXTO LIBRE QUE 320- DESCOMPONE A MANO;
014200*        NO ES UN REGISTRO DE ANCHOS FIJOS COMO LOS DEMAS.
014300*        80 POSICIONES POR COMPATIBILIDAD CON EL ANCHO DE
014400*        TARJETA PERFORADA HEREDADO DE LOS DEMAS ARCHIVOS DE
014500*        ESTE DEPARTAMENTO, AUNQUE EL RENGLON REAL SEA MAS CORTO.
014600 01  EXP-LINEA-ENTRADA             PIC X(80).
014700
014800*3 -->CRONOGRAMA DE AMORTIZACION DETALLADO (SALIDA)
014900 FD  SCHEDULE-OUT
015000     LABEL RECORD IS STANDARD.
015100*        UN RENGLON DE ENCABEZADO (110-) MAS UN RENGLON POR
015200*        CADA PERIODO DEL CRONOGRAMA (440-). NO LLEVA RENGLON
015300*        DE PIE NI TOTALES; EL RESUMEN VA POR SEPARADO EN
015400*        SUMMARY-OUT.
015500     COPY CRONOGRA.
015600
015700*4 -->RESUMEN DE CIFRAS CLAVE DEL PRESTAMO (SALIDA)
015800 FD  SUMMARY-OUT
015900     LABEL RECORD IS STANDARD.
016000*        CUATRO RENGLONES FIJOS, UNO POR CIFRA CLAVE (600-).
016100*        SIEMPRE SON CUATRO, EN EL MISMO ORDEN, AUNQUE EL
016200*        CRONOGRAMA SE HAYA CORTADO ANTES DE PLAZO.
016300     COPY RESUMEN.
016400 WORKING-STORAGE SECTION.
016500******************************************************************
016600*               C A M P O S    D E    T R A B A J O              *
016700******************************************************************
016800 01  WKS-CAMPOS-DE-TRABAJO.
016900*        SE USA EN LOS DISPLAY DE ERROR Y DE DEPURACION PARA
017000*        QUE LA BITACORA DEL JOB IDENTIFIQUE SIEMPRE DE QUE
017100*        PROGRAMA VIENE CADA RENGLON.
017200     05  WKS-PROGRAMA             PIC X(08)  VALUE "ANUAMORT".
017300     05  FILLER                   PIC X(22)  VALUE SPACES.
017400*   FLAGS DE FIN DE ARCHIVO Y DE CONTROL DEL CICLO PRINCIPAL
017500 01  WKS-SWITCHES.
017600*        FIN DE EXTRA-PAGOS, CONTROLA EL PERFORM UNTIL DE 300-.
017700     05  WKS-SW-FIN-EXTRAS        PIC X(01)  VALUE "N".
017800         88  WKS-FIN-EXTRAS                  VALUE "S".
017900*        SE ENCIENDE EN 410- CUANDO EL SALDO LLEGA A CERO ANTES
018000*        DE AGOTAR EL PLAZO PACTADO; CORTA EL CICLO DE 400-.
018100     05  WKS-SW-SALDO-CERO        PIC X(01)  VALUE "N".
018200         88  WKS-SALDO-EN-CERO               VALUE "S".
018300*        USADO POR 330-/340- PARA SABER SI LA FECHA DEL ABONO
018400*        EXTRA YA EXISTIA EN LA TABLA (SOBREESCRIBIR) O NO
018500*        (AGREGAR RENGLON NUEVO).
018600     05  WKS-SW-EXTRA-ENCONTRADO  PIC X(01)  VALUE "N".
018700         88  WKS-EXTRA-ENCONTRADO            VALUE "S".
018800*        SE ENCIENDE EN 100- CUANDO NO SE PUEDEN ABRIR LOS
018900*        ARCHIVOS O NO HAY RENGLON DE PARAMETROS; 000-MAIN LO
019000*        REVISA PARA DECIDIR SI CONTINUA O DETIENE LA CORRIDA.
019100     05  WKS-SW-ERROR-FATAL       PIC X(01)  VALUE "N".
019200         88  WKS-ERROR-FATAL                 VALUE "S".
019300     05  FILLER                   PIC X(16)  VALUE SPACES.
019400*   CONTADORES INDEPENDIENTES (77) DE APOYO A LA BITACORA
019500*   NINGUNO DE ESTOS TRES CONTADORES AFECTA EL RESULTADO DEL
019600*   CALCULO; SON SOLO PARA QUE OPERACION PUEDA VERIFICAR EN LA
019700*   BITACORA DEL JOB CUANTOS RENGLONES SE LEYERON/ESCRIBIERON.
019800 77  WKS-LINEAS-ESCRITAS          PIC 9(05) COMP VALUE ZERO.
019900 77  WKS-RENGLONES-EXTRA-LEIDOS   PIC 9(05) COMP VALUE ZERO.
020000 77  WKS-RENGLONES-EXTRA-VACIOS   PIC 9(05) COMP VALUE ZERO.
020100
020200******************************************************************
020300*      C A L C U L O   D E   L A   C U O T A   N I V E L A D A   *
020400******************************************************************
020500 01  WKS-CALCULO-CUOTA.
020600*        TASA MENSUAL YA CONVERTIDA DE PORCENTAJE ANUAL; 8
020700*        DECIMALES PARA NO PERDER PRECISION ANTES DE ELEVARLA
020800*        A LA POTENCIA n EN 200-.
020900     05  WKS-TASA-MENSUAL         PIC 9(01)V9(08) VALUE ZEROS.
021000     05  WKS-NUM-PAGOS            PIC 9(03) COMP  VALUE ZERO.
021100*        (1+i)**n, PASO INTERMEDIO DE LA FORMULA; NO SE USA
021200*        FUERA DE 200- PERO SE DECLARA APARTE PARA PODER
021300*        RASTREARLA CON EL SWITCH UPSI-0 SI HACE FALTA.
021400     05  WKS-POTENCIA             PIC 9(04)V9(08) VALUE ZEROS.
021500     05  WKS-PAGO-NIVELADO        PIC S9(09)V99   VALUE ZEROS.
021600     05  WKS-COSTO-MENSUAL        PIC S9(09)V99   VALUE ZEROS.
021700     05  FILLER                   PIC X(05)       VALUE SPACES.
021800
021900******************************************************************
022000*        E S T A D O   D E L   C R O N O G R A M A               *
022100******************************************************************
022200 01  WKS-CRONOGRAMA.
022300*        NUMERO DE CUOTA EN CURSO, DE 1 A WKS-NUM-PAGOS; SE
022400*        IMPRIME EN LA PRIMERA COLUMNA DEL CRONOGRAMA.
022500     05  WKS-CONTADOR-PERIODOS    PIC 9(03) COMP  VALUE ZERO.
022600     05  WKS-SALDO                PIC S9(09)V99   VALUE ZEROS.
022700*        SALDO DESPUES DE APLICAR ABONO A CAPITAL Y ABONOS
022800*        EXTRA DEL PERIODO; SE MUEVE A WKS-SALDO AL CIERRE DE
022900*        410- PARA QUE EL SIGUIENTE PERIODO PARTA DE AHI.
023000     05  WKS-SALDO-NUEVO          PIC S9(09)V99   VALUE ZEROS.
023100     05  WKS-INTERES-PERIODO      PIC S9(09)V99   VALUE ZEROS.
023200     05  WKS-ABONO-CAPITAL        PIC S9(09)V99   VALUE ZEROS.
023300     05  WKS-PAGO-EXTRA-PERIODO   PIC S9(09)V99   VALUE ZEROS.
023400*        AÑOS TRANSCURRIDOS CON DECIMALES (P.EJ. 2.50 = 2 AÑOS
023500*        Y MEDIO), COLUMNA AGREGADA POR AUDITORIA (CR-000455).
023600     05  WKS-ANOS-TRANSCURRIDOS   PIC 9(02)V99    VALUE ZEROS.
023700     05  WKS-FECHA-ACTUAL         PIC 9(08)       VALUE ZEROS.
023800*        REDEFINE DE LA FECHA EN CURSO PARA AVANZAR EL MES
023900*        SIN ALTERAR EL DIA (VER 430-AVANZA-FECHA).
024000     05  WKS-FECHA-ACTUAL-R  REDEFINES WKS-FECHA-ACTUAL.
024100         10  WKS-FA-ANIO          PIC 9(04).
024200         10  WKS-FA-MES           PIC 9(02).
024300         10  WKS-FA-DIA           PIC 9(02).
024400     05  FILLER                   PIC X(06)       VALUE SPACES.
024500
024600******************************************************************
024700*      A B O N O S   E X T R A O R D I N A R I O S   F E C H A   *
024800*      D O S   ( T A B L A   E N   M E M O R I A )               *
024900******************************************************************
025000 01  WKS-PAGOS-EXTRA.
025100*        CUENTA CUANTOS RENGLONES DISTINTOS QUEDARON EN LA
025200*        TABLA DESPUES DEL DEDUP-POR-SOBREESCRITURA DE 330-;
025300*        ES EL SUBSCRIPT LIMITE (OCCURS ... DEPENDING ON).
025400     05  WKS-CANT-PAGOS-EXTRA     PIC 9(03) COMP  VALUE ZERO.
025500*        FECHA DEL ABONO EXTRA TAL COMO VIENE ESCRITA EN EL
025600*        RENGLON, AAAA-MM-DD, ANTES DE CONVERTIRLA A NUMERICO.
025700     05  WKS-EXT-FECHA-TXT        PIC X(10).
025800*        REDEFINE PARA SEPARAR AAAA-MM-DD SIN UNSTRING.
025900     05  WKS-EXT-FECHA-TXT-R REDEFINES WKS-EXT-FECHA-TXT.
026000         10  WKS-EXT-ANIO-TXT     PIC X(04).
026100         10  FILLER               PIC X(01).
026200         10  WKS-EXT-MES-TXT      PIC X(02).
026300         10  FILLER               PIC X(01).
026400         10  WKS-EXT-DIA-TXT      PIC X(02).
026500*        IMPORTE TAL COMO VIENE EN EL RENGLON, CON EL ESPACIO
026600*        SEPARADOR DE LA COMA TODAVIA PEGADO A LA IZQUIERDA.
026700     05  WKS-EXT-MONTO-TXT-CRUDO  PIC X(16).
026800*        MISMO IMPORTE YA SIN EL ESPACIO SEPARADOR, LISTO
026900*        PARA EL UNSTRING DE 320- QUE LO PARTE POR EL PUNTO.
027000     05  WKS-EXT-MONTO-TXT        PIC X(15).
027100*        PARTE ENTERA DEL IMPORTE, ANTES DE CONVERTIRLA A
027200*        NUMERICO EN WKS-EXT-ENTERO-NUM.
027300     05  WKS-EXT-ENTERO-TXT       PIC X(09).
027400*        PARTE DECIMAL DEL IMPORTE; VER LA NOTA EN 320- SOBRE
027500*        EL CASO DE UN SOLO DIGITO DECIMAL.
027600     05  WKS-EXT-DECIMAL-TXT      PIC X(02).
027700     05  WKS-EXT-ENTERO-NUM       PIC 9(09).
027800     05  WKS-EXT-DECIMAL-NUM      PIC 9(02).
027900*        FECHA DEL ABONO EXTRA YA CONVERTIDA A AAAAMMDD, LISTA
028000*        PARA COMPARARSE CONTRA WKS-FECHA-ACTUAL.
028100     05  WKS-EXT-FECHA-NUM        PIC 9(08).
028200*        IMPORTE DEL ABONO EXTRA YA CONVERTIDO A NUMERICO CON
028300*        SIGNO, LISTO PARA REGISTRARSE EN LA TABLA (330-).
028400     05  WKS-EXT-MONTO-NUM        PIC S9(09)V99.
028500*        TABLA EN MEMORIA DE ABONOS EXTRAORDINARIOS, UNA
028600*        ENTRADA POR FECHA DISTINTA; 360 ES MAS QUE SUFICIENTE
028700*        PARA CUALQUIER PLAZO HIPOTECARIO VIGENTE EN EL BANCO
028800*        (30 AÑOS = 360 CUOTAS MENSUALES COMO MAXIMO).
028900     05  WKS-TABLA-PAGOS-EXTRA OCCURS 0 TO 360 TIMES
029000             DEPENDING ON WKS-CANT-PAGOS-EXTRA
029100             INDEXED BY WKS-IDX-EXTRA.
029200         10  WKS-EXT-FECHA        PIC 9(08).
029300         10  WKS-EXT-MONTO        PIC S9(09)V99.
029400     05  FILLER                   PIC X(09)       VALUE SPACES.
029500
029600******************************************************************
029700*        C I F R A S   C L A V E   D E L   P R E S T A M O       *
029800******************************************************************
029900 01  WKS-CIFRAS-CLAVE.
030000*        SUMA DEL INTERES DE TODOS LOS PERIODOS DEL CRONOGRAMA,
030100*        SIN IMPORTAR SI EL SALDO LLEGO A CERO ANTES DE PLAZO.
030200     05  WKS-INTERES-TOTAL        PIC S9(11)V99   VALUE ZEROS.
030300*        SUMA DEL COSTO MENSUAL PROPIO (WKS-COSTO-MENSUAL) DE
030400*        TODOS LOS PERIODOS REALMENTE GENERADOS.
030500     05  WKS-COSTO-PROPIO-TOTAL   PIC S9(11)V99   VALUE ZEROS.
030600*        CONTRIBUCION PROPIA DEL ULTIMO PERIODO PROCESADO; A
030700*        DIFERENCIA DEL COSTO MENSUAL, ESTA NUNCA ES NEGATIVA
030800*        (SE TRUNCA A CERO EN 410-).
030900     05  WKS-CONTRIB-PROPIA-PER   PIC S9(09)V99   VALUE ZEROS.
031000     05  FILLER                   PIC X(08)       VALUE SPACES.
031100
031200******************************************************************
031300*   RUTINA COMUN DE EDICION DE IMPORTES EN CORONAS (450)         *
031400******************************************************************
031500 01  WKS-EDICION.
031600*        CAMPO DE ENTRADA COMPARTIDO POR TODAS LAS LLAMADAS A
031700*        450-; QUIEN LLAMA MUEVE AQUI EL IMPORTE A EDITAR ANTES
031800*        DEL PERFORM.
031900     05  WKS-IMPORTE-A-EDITAR     PIC S9(11)V99   VALUE ZEROS.
032000     05  WKS-IMPORTE-REDONDEADO   PIC S9(11)      VALUE ZEROS.
032100*        MASCARA DE EDICION DEL IMPORTE, AJUSTADA AL NUEVO
032200*        ESTANDAR DE IMPRESION DEL BANCO (ACT. 14/05/2001 JCPR
032300*        - VER HISTORIAL); EL SEPARADOR DE MILES SE REEMPLAZA
032400*        POR ESPACIO EN 450- ANTES DE ESCRIBIR EL RENGLON.
032500     05  WKS-MASK-IMPORTE         PIC -ZZ,ZZZ,ZZZ,ZZ9.
032600     05  WKS-IMPORTE-EDITADO      PIC X(19)       VALUE SPACES.
032700     05  WKS-MASK-NUM-PAGO        PIC ZZ9.
032800     05  WKS-MASK-ANOS            PIC Z9.99.
032900     05  WKS-FECHA-PARA-IMPRIMIR  PIC 9(08)       VALUE ZEROS.
033000*        REDEFINE PARA ARMAR LA FECHA IMPRESA AAAA-MM-DD.
033100     05  WKS-FECHA-PARA-IMPRIMIR-R
033200             REDEFINES WKS-FECHA-PARA-IMPRIMIR.
033300         10  WKS-FPI-ANIO         PIC 9(04).
033400         10  WKS-FPI-MES          PIC 9(02).
033500         10  WKS-FPI-DIA          PIC 9(02).
033600     05  FILLER                   PIC X(07)       VALUE SPACES.
033700
033800******************************************************************
033900*       V A R I A B L E S   D E   F I L E   S T A T U S          *
034000******************************************************************
034100*   UNA POR ARCHIVO, TAL COMO LO PIDE LA CLAUSULA FILE STATUS DE
034200*   CADA SELECT EN LA ENVIRONMENT DIVISION; SE REVISAN JUNTAS EN
034300*   100- DESPUES DEL OPEN.
034400 01  FS-LOAN-PARAMS               PIC 9(02)       VALUE ZEROS.
034500 01  FS-EXTRA-PAGOS                PIC 9(02)       VALUE ZEROS.
034600 01  FS-SCHEDULE-OUT               PIC 9(02)       VALUE ZEROS.
034700 01  FS-SUMMARY-OUT                PIC 9(02)       VALUE ZEROS.
034800*   RETURN-CODE 91/92 SON LOS DOS UNICOS CODIGOS DE ERROR FATAL
034900*   QUE ESTE PROGRAMA DEVUELVE AL JCL (ERROR DE APERTURA Y
035000*   PARAMETROS AUSENTES, RESPECTIVAMENTE); CERO ES CORRIDA
035100*   NORMAL. NO HAY OTROS CODIGOS DEFINIDOS.
035200 PROCEDURE DIVISION.
035300*   PARRAFO RECTOR. RESPETA EL ORDEN FIJO DEL PROCESO BATCH:
035400*   ABRIR Y VALIDAR ARCHIVOS, CALCULAR LA CUOTA NIVELADA UNA
035500*   SOLA VEZ, CARGAR LOS ABONOS EXTRA A MEMORIA, RECORRER EL
035600*   CRONOGRAMA MES A MES, Y POR ULTIMO EMITIR EL RESUMEN. NO
035700*   SE ADMITE REINICIO A MITAD DE CORRIDA (NO HAY CHECKPOINT);
035800*   SI EL JOB SE CAE, SE VUELVE A CORRER DESDE EL PRINCIPIO.
035900 000-MAIN SECTION.
036000     PERFORM 100-INICIALIZACION THRU 100-INICIALIZACION-E
036100*        SI 100- ENCONTRO UN ERROR FATAL (ARCHIVO QUE NO ABRE
036200*        O PARAMETROS AUSENTES) YA CERRO LO QUE HUBIERA
036300*        ABIERTO Y DEJO EL RETURN-CODE LISTO PARA EL JCL; AQUI
036400*        SOLO SE CORTA LA CORRIDA SIN TOCAR NADA MAS.
036500     IF WKS-ERROR-FATAL
036600        STOP RUN
036700     END-IF
036800*        LA CUOTA NIVELADA ES CONSTANTE DURANTE TODA LA VIDA
036900*        DEL PRESTAMO, POR ESO SE CALCULA UNA SOLA VEZ AQUI Y
037000*        NO DENTRO DEL CICLO DE 400-.
037100     PERFORM 200-CALCULA-PAGO-NIVELADO
037200*        LOS ABONOS EXTRA DEBEN ESTAR TODOS EN MEMORIA ANTES
037300*        DE ARMAR EL CRONOGRAMA, PORQUE CUALQUIER PERIODO
037400*        PUEDE NECESITAR CONSULTAR CUALQUIER FECHA DE LA
037500*        TABLA (VER 420-).
037600     PERFORM 300-CARGA-PAGOS-EXTRA
037700     PERFORM 400-CONSTRUYE-CRONOGRAMA
037800*        500- Y 600- SIEMPRE CORREN, AUN SI EL SALDO LLEGO A
037900*        CERO ANTES DE AGOTAR EL PLAZO PACTADO.
038000     PERFORM 500-CALCULA-CIFRAS-CLAVE
038100     PERFORM 600-ESCRIBE-RESUMEN
038200     PERFORM 900-CIERRE
038300     STOP RUN.
038400 000-MAIN-E. EXIT.
038500
038600*   APERTURA DE ARCHIVOS, VALIDACION DE FS Y LECTURA DEL UNICO
038700*   RENGLON DE PARAMETROS DEL PRESTAMO.
038800 100-INICIALIZACION SECTION.
038900     MOVE "N" TO WKS-SW-ERROR-FATAL
039000*        LOS DOS ARCHIVOS DE ENTRADA SE ABREN JUNTOS Y LOS DOS
039100*        DE SALIDA TAMBIEN, PARA QUE UNA FALLA DE APERTURA EN
039200*        CUALQUIERA DE LOS CUATRO SE DETECTE DE UNA SOLA VEZ
039300*        MAS ABAJO, EN LUGAR DE CUATRO IF SEPARADOS.
039400     OPEN INPUT  LOAN-PARAMS  EXTRA-PAGOS
039500     OPEN OUTPUT SCHEDULE-OUT SUMMARY-OUT
039600
039700*        CUALQUIER FS DISTINTO DE CERO EN LA APERTURA ES
039800*        FATAL; NO HAY FORMA DE SEGUIR SIN LOS CUATRO ARCHIVOS
039900*        DISPONIBLES. SE IMPRIME EL FS DE CADA ARCHIVO PARA
040000*        QUE OPERACION NO TENGA QUE ADIVINAR CUAL FALLO.
040100     IF FS-LOAN-PARAMS  NOT = ZEROS OR
040200        FS-EXTRA-PAGOS  NOT = ZEROS OR
040300        FS-SCHEDULE-OUT NOT = ZEROS OR
040400        FS-SUMMARY-OUT  NOT = ZEROS
040500        DISPLAY "***********************************************"
040600        DISPLAY "* " WKS-PROGRAMA " - ERROR AL ABRIR ARCHIVOS   *"
040700        DISPLAY "***********************************************"
040800        DISPLAY "* FS LOAN-PARAMS  : " FS-LOAN-PARAMS
040900        DISPLAY "* FS EXTRA-PAGOS  : " FS-EXTRA-PAGOS
041000        DISPLAY "* FS SCHEDULE-OUT : " FS-SCHEDULE-OUT
041100        DISPLAY "* FS SUMMARY-OUT  : " FS-SUMMARY-OUT
041200        MOVE 91 TO RETURN-CODE
041300        SET WKS-ERROR-FATAL TO TRUE
041400*              SE CIERRA LO QUE HAYA QUEDADO ABIERTO ANTES DE
041500*              SALIR, PARA NO DEJAR ARCHIVOS COLGADOS SI EL
041600*              JCL REINTENTA EL PASO.
041700        PERFORM 900-CIERRE
041800        GO TO 100-INICIALIZACION-E
041900     END-IF
042000
042100*        LOAN-PARAMS TRAE UN SOLO RENGLON CON TODOS LOS DATOS
042200*        DEL PRESTAMO; SI EL ARCHIVO VINO VACIO NO HAY NADA
042300*        QUE PROCESAR Y EL PASO DEBE TERMINAR EN ERROR.
042400     READ LOAN-PARAMS
042500        AT END
042600           DISPLAY "*** " WKS-PROGRAMA " - LOAN-PARAMS SIN "
042700                   "REGISTRO DE PARAMETROS ***"
042800           MOVE 92 TO RETURN-CODE
042900           SET WKS-ERROR-FATAL TO TRUE
043000           PERFORM 900-CIERRE
043100           GO TO 100-INICIALIZACION-E
043200     END-READ
043300
043400*        SALDO INICIAL = PRINCIPAL DEL PRESTAMO; LA FECHA EN
043500*        CURSO ARRANCA EN LA FECHA DE INICIO RECIBIDA COMO
043600*        PARAMETRO. LOS ACUMULADORES DE CIFRAS CLAVE SE
043700*        REINICIALIZAN EXPLICITAMENTE POR SI EL COMPILADOR NO
043800*        GARANTIZA CEROS AL CARGAR EL PROGRAMA.
043900     MOVE PRE-FECHA-INICIO  TO WKS-FECHA-ACTUAL
044000     MOVE PRE-PRINCIPAL     TO WKS-SALDO
044100     MOVE ZEROS             TO WKS-CONTADOR-PERIODOS
044200     MOVE ZEROS             TO WKS-INTERES-TOTAL
044300     MOVE ZEROS             TO WKS-COSTO-PROPIO-TOTAL
044400     PERFORM 110-ESCRIBE-ENCABEZADO.
044500 100-INICIALIZACION-E. EXIT.
044600
044700*   RENGLON DE TITULOS DEL CRONOGRAMA, EN EL ORDEN DE COLUMNAS
044800*   PEDIDO POR LA AUDITORIA (ACT. 19/06/1993 RTLB).
044900*   LOS TITULOS SE ESCRIBEN EN NORUEGO PORQUE ASI LOS PIDIO EL
045000*   AREA DE NEGOCIO PARA EL REPORTE FINAL; LOS NOMBRES DE
045100*   CAMPO EN COBOL SE MANTIENEN EN ESPAÑOL, QUE ES EL IDIOMA
045200*   DE TRABAJO DEL DEPARTAMENTO DE SISTEMAS.
045300 110-ESCRIBE-ENCABEZADO SECTION.
045400*        FECHA DE VENCIMIENTO DE LA CUOTA, COLUMNA 1.
045500     MOVE "Dato"                TO CRO-DATO-ED
045600*        NUMERO CONSECUTIVO DE CUOTA, COLUMNA 2.
045700     MOVE "Betaling Nr"         TO CRO-NUM-PAGO-ED
045800*        CUOTA NIVELADA DEL PERIODO, COLUMNA 3.
045900     MOVE "Innbetaling"         TO CRO-PAGO-ED
046000*        ABONO A CAPITAL DEL PERIODO, COLUMNA 4.
046100     MOVE "Avdrag"              TO CRO-ABONO-CAPITAL-ED
046200*        INTERES DEL PERIODO, COLUMNA 5.
046300     MOVE "Renter"              TO CRO-INTERES-ED
046400*        ABONO EXTRAORDINARIO FECHADO DEL PERIODO, COLUMNA 6.
046500     MOVE "Ekstra Innbetaling"  TO CRO-PAGO-EXTRA-ED
046600*        ESTE TITULO ES EL MAS LARGO DE LOS DOCE; SE VERIFICO
046700*        A MANO QUE CABE EN EL ANCHO DE COLUMNA DE CRONOGRA.CPY.
046800*        ABONO EXTRA FIJO MENSUAL (PARAMETRO), COLUMNA 7.
046900     MOVE "Fast Månedlig Ekstra nedbetaling" TO
047000          CRO-ABONO-EXTRA-FIJO-ED
047100*        SALDO DESPUES DEL PERIODO, COLUMNA 8.
047200     MOVE "Gjenstående Balanse" TO CRO-SALDO-ED
047300*        COMISION BANCARIA MENSUAL (PARAMETRO), COLUMNA 9.
047400     MOVE "Månedlig Gebyr"      TO CRO-CUOTA-BANCO-ED
047500*        INGRESO POR ALQUILER (PARAMETRO), COLUMNA 10.
047600     MOVE "Leieinntekt til banken" TO
047700          CRO-INGRESO-ALQUILER-ED
047800*        COSTO MENSUAL PROPIO DEL DEUDOR, COLUMNA 11.
047900     MOVE "Egen innbetaling til banken" TO
048000          CRO-COSTO-MENSUAL-ED
048100*        AÑOS TRANSCURRIDOS, COLUMNA 12 Y ULTIMA.
048200     MOVE "År"                  TO CRO-ANOS-ED
048300     WRITE CRO-LINEA-CRONOGRAMA.
048400 110-ESCRIBE-ENCABEZADO-E. EXIT.
048500
048600*   FORMULA DE LA CUOTA NIVELADA (ANUALIDAD). SE CONSERVAN AL
048700*   MENOS 8 DECIMALES EN LA TASA MENSUAL Y EN LA POTENCIA; SOLO
048800*   LA CUOTA FINAL SE REDONDEA A 2 DECIMALES (ACT. 19/09/1988
048900*   RTLB - VER HISTORIAL).
049000 200-CALCULA-PAGO-NIVELADO SECTION.
049100*        LA TASA ANUAL VIENE COMO PORCENTAJE (P.EJ. 4.5); SE
049200*        DIVIDE ENTRE 12 PARA MENSUALIZARLA Y ENTRE 100 PARA
049300*        CONVERTIRLA DE PORCENTAJE A PROPORCION.
049400     COMPUTE WKS-TASA-MENSUAL =
049500             PRE-TASA-ANUAL / 12 / 100
049600*        NUMERO TOTAL DE CUOTAS MENSUALES DEL PLAZO PACTADO.
049700     COMPUTE WKS-NUM-PAGOS =
049800             PRE-PLAZO-ANOS * 12
049900*        (1 + i) ELEVADO A n, PASO INTERMEDIO DE LA FORMULA
050000*        DE ANUALIDAD. SE USA EL OPERADOR ** DEL COMPILADOR EN
050100*        VEZ DE UNA FUNCION INTRINSECA, QUE ESTE SHOP NO USA.
050200     COMPUTE WKS-POTENCIA =
050300             (1 + WKS-TASA-MENSUAL) ** WKS-NUM-PAGOS
050400
050500*        FORMULA CLASICA DE LA CUOTA NIVELADA (ANUALIDAD):
050600*        P * i * (1+i)^n / ((1+i)^n - 1). NINGUN PASO
050700*        INTERMEDIO SE REDONDEA; SOLO LA CUOTA FINAL, PARA NO
050800*        ARRASTRAR ERROR DE REDONDEO A LO LARGO DE TODO EL
050900*        CRONOGRAMA (ACT. 19/09/1988 RTLB - VER HISTORIAL).
051000     COMPUTE WKS-PAGO-NIVELADO ROUNDED =
051100             PRE-PRINCIPAL * WKS-TASA-MENSUAL * WKS-POTENCIA /
051200             (WKS-POTENCIA - 1)
051300
051400*        COSTO MENSUAL PROPIO DEL DEUDOR: LA CUOTA MAS LA
051500*        COMISION DEL BANCO, MENOS LO QUE SE COMPENSA CON
051600*        ALQUILER Y CON EL ABONO EXTRA FIJO. PUEDE QUEDAR
051700*        NEGATIVO SI EL ALQUILER MAS EL EXTRA SUPERAN LA
051800*        CUOTA MAS LA COMISION; ESO ES INTENCIONAL (ACT.
051900*        24/08/1996 RTLB - VER HISTORIAL) Y NO SE TRUNCA A
052000*        CERO COMO EL SALDO O LA CONTRIBUCION PROPIA POR
052100*        PERIODO.
052200     COMPUTE WKS-COSTO-MENSUAL ROUNDED =
052300             WKS-PAGO-NIVELADO + PRE-CUOTA-BANCO -
052400             PRE-INGRESO-ALQUILER - PRE-ABONO-EXTRA-FIJO.
052500 200-CALCULA-PAGO-NIVELADO-E. EXIT.
052600
052700*   CARGA EN MEMORIA LOS ABONOS EXTRAORDINARIOS FECHADOS. SI LA
052800*   MISMA FECHA SE REPITE EN EL ARCHIVO, EL ULTIMO IMPORTE LEIDO
052900*   SUSTITUYE AL ANTERIOR (ACT. 17/07/1992 RTLB).
053000*   EXTRA-PAGOS ES OPCIONAL: SI VIENE VACIO, EL CRONOGRAMA SE
053100*   ARMA SIN NINGUN ABONO EXTRAORDINARIO Y ESO NO ES ERROR.
053200 300-CARGA-PAGOS-EXTRA SECTION.
053300*        LA TABLA SIEMPRE ARRANCA VACIA; NO HAY CORRIDAS
053400*        PARCIALES QUE LA DEJEN CON DATOS DE UNA EJECUCION
053500*        ANTERIOR (VER NOTA DE 000-MAIN SOBRE REINICIO).
053600     MOVE ZEROS TO WKS-CANT-PAGOS-EXTRA
053700     MOVE "N"   TO WKS-SW-FIN-EXTRAS
053800
053900     READ EXTRA-PAGOS
054000        AT END
054100           SET WKS-FIN-EXTRAS TO TRUE
054200     END-READ
054300
054400*        PATRON CLASICO DE LECTURA ANTICIPADA (LEER-PROCESAR-
054500*        LEER): EL PRIMER READ YA SE HIZO ARRIBA, ASI QUE EL
054600*        CICLO SOLO PROCESA MIENTRAS NO HAYA LLEGADO EL FIN.
054700     PERFORM 310-PROCESA-UN-RENGLON-EXTRA
054800        UNTIL WKS-FIN-EXTRAS.
054900 300-CARGA-PAGOS-EXTRA-E. EXIT.
055000
055100*   ANALIZA UN RENGLON DEL ARCHIVO DE ABONOS EXTRAORDINARIOS Y
055200*   LEE EL SIGUIENTE. LOS RENGLONES EN BLANCO SE IGNORAN, SIN
055300*   QUE CUENTEN COMO ERROR (VER RENGLONES-EXTRA-VACIOS EN 900).
055400 310-PROCESA-UN-RENGLON-EXTRA SECTION.
055500*        SE CUENTA TODO RENGLON LEIDO, EN BLANCO O NO, PARA QUE
055600*        WKS-RENGLONES-EXTRA-LEIDOS CUADRE CONTRA EL TOTAL DE
055700*        RENGLONES DEL ARCHIVO.
055800     ADD 1 TO WKS-RENGLONES-EXTRA-LEIDOS
055900
056000*        UN RENGLON EN BLANCO ES NORMAL EN ESTE ARCHIVO (LO
056100*        DEJAN LOS USUARIOS AL EDITARLO A MANO EN EL
056200*        EDITOR DE TEXTO DEL MAINFRAME); SE CUENTA PERO NO SE
056300*        INTENTA DESCOMPONER.
056400     IF EXP-LINEA-ENTRADA = SPACES
056500        ADD 1 TO WKS-RENGLONES-EXTRA-VACIOS
056600     ELSE
056700        PERFORM 320-DESCOMPONE-RENGLON-EXTRA
056800        PERFORM 330-REGISTRA-PAGO-EXTRA
056900     END-IF
057000
057100     READ EXTRA-PAGOS
057200        AT END
057300           SET WKS-FIN-EXTRAS TO TRUE
057400     END-READ.
057500 310-PROCESA-UN-RENGLON-EXTRA-E. EXIT.
057600
057700*   SEPARA "AAAA-MM-DD, IMPORTE" EN FECHA NUMERICA E IMPORTE
057800*   NUMERICO. EL IMPORTE PUEDE VENIR CON O SIN PARTE DECIMAL.
057900 320-DESCOMPONE-RENGLON-EXTRA SECTION.
058000*        PRIMERO SE PARTE EL RENGLON EN DOS POR LA COMA: LA
058100*        FECHA A LA IZQUIERDA Y EL IMPORTE (CON EL ESPACIO
058200*        SEPARADOR TODAVIA PEGADO) A LA DERECHA.
058300*        SE LIMPIA CON SPACES ANTES DEL UNSTRING PORQUE UN
058400*        RENGLON MAS CORTO QUE OTRO DEJARIA BASURA DEL RENGLON
058500*        ANTERIOR EN LAS POSICIONES QUE EL UNSTRING NO LLENA.
058600     MOVE SPACES TO WKS-EXT-MONTO-TXT-CRUDO
058700     UNSTRING EXP-LINEA-ENTRADA DELIMITED BY ","
058800              INTO WKS-EXT-FECHA-TXT
058900                   WKS-EXT-MONTO-TXT-CRUDO
059000     END-UNSTRING
059100
059200*        SE DESCARTA EL ESPACIO QUE SIGUE A LA COMA EN EL
059300*        FORMATO "AAAA-MM-DD, IMPORTE".
059400     MOVE WKS-EXT-MONTO-TXT-CRUDO(2:15) TO WKS-EXT-MONTO-TXT
059500
059600*        WKS-EXT-FECHA-TXT-R (REDEFINE DECLARADO EN WORKING-
059700*        STORAGE) YA EXPONE ANIO/MES/DIA COMO SUBCAMPOS DE
059800*        TEXTO; AQUI SOLO SE ARMA LA FECHA NUMERICA AAAAMMDD
059900*        PARA PODERLA COMPARAR DIRECTAMENTE CONTRA
060000*        WKS-FECHA-ACTUAL EN 421-.
060100     MOVE WKS-EXT-ANIO-TXT TO WKS-EXT-FECHA-NUM(1:4)
060200     MOVE WKS-EXT-MES-TXT  TO WKS-EXT-FECHA-NUM(5:2)
060300     MOVE WKS-EXT-DIA-TXT  TO WKS-EXT-FECHA-NUM(7:2)
060400
060500     MOVE SPACES TO WKS-EXT-ENTERO-TXT WKS-EXT-DECIMAL-TXT
060600     UNSTRING WKS-EXT-MONTO-TXT DELIMITED BY "." OR SPACES
060700              INTO WKS-EXT-ENTERO-TXT
060800                   WKS-EXT-DECIMAL-TXT
060900     END-UNSTRING
061000
061100*        SI EL IMPORTE TRAE UN SOLO DIGITO DECIMAL (P.EJ.
061200*        "22500.5"), EL UNSTRING LO DEJA JUSTIFICADO A LA
061300*        IZQUIERDA CON UN ESPACIO DE RELLENO EN LA SEGUNDA
061400*        POSICION DE WKS-EXT-DECIMAL-TXT; ESE ESPACIO NO ES
061500*        UN DIGITO VALIDO Y NO PUEDE PASARSE TAL CUAL A UN
061600*        CAMPO NUMERICO. SE VALIDA LA POSICION CON LA CLASE
061700*        DIGITO-MONETARIO (0-9) DEFINIDA EN SPECIAL-NAMES Y,
061800*        DE SER UN DIGITO VALIDO, SE RELLENA A LA DERECHA
061900*        CON CERO PARA QUE REPRESENTE DECIMOS Y NO CENTESIMOS
062000*        (".5" SON 50 CENTAVOS, NO 5 CENTAVOS). SI EL RENGLON
062100*        VIENE CORRUPTO (CARACTER NO NUMERICO EN LA POSICION
062200*        DEL DECIMAL) SE ASUME CERO CENTAVOS EN VEZ DE
062300*        DETENER TODO EL PROCESO POR UN SOLO RENGLON MAL
062400*        FORMADO.
062500     IF WKS-EXT-DECIMAL-TXT = SPACES
062600        MOVE ZEROS TO WKS-EXT-DECIMAL-NUM
062700     ELSE
062800        IF WKS-EXT-DECIMAL-TXT(2:1) = SPACE
062900           IF WKS-EXT-DECIMAL-TXT(1:1) IS DIGITO-MONETARIO
063000              MOVE "0" TO WKS-EXT-DECIMAL-TXT(2:1)
063100           ELSE
063200              MOVE "00" TO WKS-EXT-DECIMAL-TXT
063300           END-IF
063400        END-IF
063500        MOVE WKS-EXT-DECIMAL-TXT TO WKS-EXT-DECIMAL-NUM
063600     END-IF
063700
063800     MOVE WKS-EXT-ENTERO-TXT TO WKS-EXT-ENTERO-NUM
063900     COMPUTE WKS-EXT-MONTO-NUM =
064000             WKS-EXT-ENTERO-NUM + (WKS-EXT-DECIMAL-NUM / 100).
064100 320-DESCOMPONE-RENGLON-EXTRA-E. EXIT.
064200
064300*   BUSCA LA FECHA DENTRO DE LA TABLA; SI YA EXISTE, EL IMPORTE
064400*   NUEVO SUSTITUYE AL VIEJO; DE LO CONTRARIO SE AGREGA UN
064500*   RENGLON NUEVO AL FINAL DE LA TABLA.
064600 330-REGISTRA-PAGO-EXTRA SECTION.
064700     MOVE "N" TO WKS-SW-EXTRA-ENCONTRADO
064800
064900*        SI LA TABLA ESTA VACIA NO TIENE CASO BUSCAR; SE VA
065000*        DIRECTO A AGREGAR EL PRIMER RENGLON.
065100     IF WKS-CANT-PAGOS-EXTRA NOT = ZEROS
065200        PERFORM 340-BUSCA-FECHA-EN-TABLA
065300           VARYING WKS-IDX-EXTRA FROM 1 BY 1
065400           UNTIL WKS-IDX-EXTRA > WKS-CANT-PAGOS-EXTRA
065500              OR WKS-EXTRA-ENCONTRADO
065600     END-IF
065700
065800*        SI LA FECHA NO EXISTIA TODAVIA EN LA TABLA, SE ABRE
065900*        UN RENGLON NUEVO AL FINAL (WKS-IDX-EXTRA QUEDA
066000*        APUNTANDO A ESE RENGLON NUEVO PARA EL MOVE DE ABAJO).
066100     IF NOT WKS-EXTRA-ENCONTRADO
066200        ADD 1 TO WKS-CANT-PAGOS-EXTRA
066300        SET WKS-IDX-EXTRA TO WKS-CANT-PAGOS-EXTRA
066400        MOVE WKS-EXT-FECHA-NUM TO WKS-EXT-FECHA(WKS-IDX-EXTRA)
066500     END-IF
066600
066700*        SI LA FECHA YA EXISTIA, WKS-IDX-EXTRA QUEDO APUNTANDO
066800*        AL RENGLON ENCONTRADO POR 340- Y ESTE MOVE SUSTITUYE
066900*        EL IMPORTE VIEJO POR EL NUEVO (ULTIMO IMPORTE LEIDO
067000*        GANA, ACT. 17/07/1992 RTLB - VER HISTORIAL).
067100     MOVE WKS-EXT-MONTO-NUM TO WKS-EXT-MONTO(WKS-IDX-EXTRA).
067200 330-REGISTRA-PAGO-EXTRA-E. EXIT.
067300
067400*   UN SOLO PASO DE LA BUSQUEDA LINEAL, LLAMADO POR 330- UNA VEZ
067500*   POR CADA RENGLON YA REGISTRADO EN LA TABLA. EL ORDEN DE
067600*   LLEGADA DE LOS ABONOS EXTRA NO ES SIGNIFICATIVO, ASI QUE NO
067700*   SE JUSTIFICA MANTENER LA TABLA ORDENADA POR FECHA NI USAR
067800*   BUSQUEDA BINARIA (SEARCH ALL).
067900 340-BUSCA-FECHA-EN-TABLA SECTION.
068000*        SI HAY MATCH, EL PERFORM VARYING DE 330- SE DETIENE EN
068100*        ESTE INDICE (VER LA CONDICION UNTIL EN 330-).
068200     IF WKS-EXT-FECHA(WKS-IDX-EXTRA) = WKS-EXT-FECHA-NUM
068300        SET WKS-EXTRA-ENCONTRADO TO TRUE
068400     END-IF.
068500 340-BUSCA-FECHA-EN-TABLA-E. EXIT.
068600
068700*   CICLO PRINCIPAL DEL CRONOGRAMA: UNA PASADA POR PERIODO,
068800*   HASTA AGOTAR EL PLAZO O HASTA QUE EL SALDO LLEGUE A CERO
068900*   (ACT. 11/01/1995 OAMS - VER HISTORIAL).
069000 400-CONSTRUYE-CRONOGRAMA SECTION.
069100     MOVE "N" TO WKS-SW-SALDO-CERO
069200
069300*        WKS-CONTADOR-PERIODOS HACE DOBLE PAPEL: ES EL INDICE
069400*        DEL PERFORM VARYING Y TAMBIEN EL NUMERO DE CUOTA QUE
069500*        SE IMPRIME EN EL CRONOGRAMA (VER 440-).
069600     PERFORM 410-PROCESA-UN-PERIODO
069700        VARYING WKS-CONTADOR-PERIODOS FROM 1 BY 1
069800        UNTIL WKS-CONTADOR-PERIODOS > WKS-NUM-PAGOS
069900           OR WKS-SALDO-EN-CERO.
070000 400-CONSTRUYE-CRONOGRAMA-E. EXIT.
070100
070200*   CALCULA INTERES, ABONO A CAPITAL (INCLUYENDO EL ABONO EXTRA
070300*   FECHADO Y EL ABONO EXTRA FIJO MENSUAL) Y EL NUEVO SALDO DE
070400*   UN SOLO PERIODO, Y ESCRIBE SU RENGLON DEL CRONOGRAMA.
070500 410-PROCESA-UN-PERIODO SECTION.
070600*        EL INTERES DEL PERIODO SIEMPRE SE CALCULA SOBRE EL
070700*        SALDO CON QUE ABRIO EL PERIODO, NUNCA SOBRE EL SALDO
070800*        YA DESCONTADOS LOS ABONOS DE ESTE MISMO PERIODO.
070900     COMPUTE WKS-INTERES-PERIODO ROUNDED =
071000             WKS-SALDO * WKS-TASA-MENSUAL
071100
071200     COMPUTE WKS-ABONO-CAPITAL ROUNDED =
071300             WKS-PAGO-NIVELADO - WKS-INTERES-PERIODO
071400
071500*        RASTREO DE DEPURACION ACTIVADO POR PARM DE JCL
071600*        (UPSI-0); SE USA PARA COMPARAR A MANO EL SALDO
071700*        CONTRA LA TABLA DE AMORTIZACION DEL BANCO.
071800     IF WKS-UPSI-DEPURA-ON
071900        DISPLAY "DEPURA " WKS-PROGRAMA " PERIODO "
072000                WKS-CONTADOR-PERIODOS " SALDO " WKS-SALDO
072100                " INTERES " WKS-INTERES-PERIODO
072200     END-IF
072300
072400*        WKS-PAGO-EXTRA-PERIODO QUEDA EN CERO SI NO HAY ABONO
072500*        FECHADO PARA EL PERIODO EN CURSO (VER 420-/421-).
072600     PERFORM 420-BUSCA-PAGO-EXTRA-FECHA
072700
072800*        TANTO EL ABONO EXTRA FECHADO COMO EL ABONO EXTRA FIJO
072900*        MENSUAL (PARAMETRO DEL PRESTAMO) SE SUMAN AL ABONO A
073000*        CAPITAL DEL PERIODO, NUNCA A LA CUOTA NIVELADA, QUE
073100*        ES CONSTANTE (ACT. 03/02/1992 OAMS - VER HISTORIAL).
073200     ADD WKS-PAGO-EXTRA-PERIODO PRE-ABONO-EXTRA-FIJO
073300         TO WKS-ABONO-CAPITAL
073400
073500     COMPUTE WKS-SALDO-NUEVO =
073600             WKS-SALDO - WKS-ABONO-CAPITAL
073700*        EL SALDO NUNCA QUEDA NEGATIVO; SI LOS ABONOS DEL
073800*        ULTIMO PERIODO SUPERAN LO QUE FALTABA, SE TRUNCA A
073900*        CERO (ACT. 11/01/1995 OAMS - VER HISTORIAL).
074000     IF WKS-SALDO-NUEVO < ZEROS
074100        MOVE ZEROS TO WKS-SALDO-NUEVO
074200     END-IF
074300
074400     ADD WKS-INTERES-PERIODO TO WKS-INTERES-TOTAL
074500
074600*        LA CONTRIBUCION PROPIA POR PERIODO ES EL INTERES QUE
074700*        QUEDA DESPUES DE RESTAR EL INGRESO POR ALQUILER; SI
074800*        EL ALQUILER CUBRE TODO EL INTERES, LA CONTRIBUCION
074900*        PROPIA DE ESE PERIODO ES CERO, NUNCA NEGATIVA (A
075000*        DIFERENCIA DEL COSTO MENSUAL PROPIO DE 200-, QUE SI
075100*        PUEDE QUEDAR NEGATIVO).
075200     COMPUTE WKS-CONTRIB-PROPIA-PER =
075300             WKS-INTERES-PERIODO - PRE-INGRESO-ALQUILER
075400     IF WKS-CONTRIB-PROPIA-PER < ZEROS
075500        MOVE ZEROS TO WKS-CONTRIB-PROPIA-PER
075600     END-IF
075700     ADD WKS-CONTRIB-PROPIA-PER TO WKS-COSTO-PROPIO-TOTAL
075800
075900*        AÑOS TRANSCURRIDOS, REDONDEADOS, PARA LA COLUMNA
076000*        "AR" DEL CRONOGRAMA (ACT. 19/06/1993 RTLB).
076100     COMPUTE WKS-ANOS-TRANSCURRIDOS ROUNDED =
076200             WKS-CONTADOR-PERIODOS / 12
076300
076400     PERFORM 440-ESCRIBE-RENGLON-CRONOGRAMA
076500
076600     MOVE WKS-SALDO-NUEVO TO WKS-SALDO
076700*        SI EL SALDO YA LLEGO A CERO SE APAGA EL CICLO DE
076800*        400- ANTES DE AGOTAR EL PLAZO PACTADO; DE LO
076900*        CONTRARIO SE AVANZA LA FECHA PARA EL SIGUIENTE
077000*        PERIODO.
077100     IF WKS-SALDO-NUEVO = ZEROS
077200        SET WKS-SALDO-EN-CERO TO TRUE
077300     ELSE
077400        PERFORM 430-AVANZA-FECHA
077500     END-IF.
077600 410-PROCESA-UN-PERIODO-E. EXIT.
077700
077800*   BUSCA UN ABONO EXTRAORDINARIO FECHADO EXACTAMENTE EN LA
077900*   FECHA DEL PERIODO EN CURSO; SI NO EXISTE, EL ABONO EXTRA DEL
078000*   PERIODO ES CERO.
078100 420-BUSCA-PAGO-EXTRA-FECHA SECTION.
078200*        SE RECORRE TODA LA TABLA EN VEZ DE DETENERSE AL
078300*        PRIMER MATCH PORQUE PUEDE HABER COMO MAXIMO UN ABONO
078400*        POR FECHA (330- YA GARANTIZA FECHAS UNICAS), ASI QUE
078500*        EL COSTO DE RECORRER TODO ES EL MISMO QUE DETENERSE
078600*        ANTES, Y EL CODIGO QUEDA MAS SIMPLE.
078700     MOVE ZEROS TO WKS-PAGO-EXTRA-PERIODO
078800     SET WKS-IDX-EXTRA TO 1
078900
079000     IF WKS-CANT-PAGOS-EXTRA NOT = ZEROS
079100        PERFORM 421-COMPARA-UN-PAGO-EXTRA
079200           VARYING WKS-IDX-EXTRA FROM 1 BY 1
079300           UNTIL WKS-IDX-EXTRA > WKS-CANT-PAGOS-EXTRA
079400     END-IF.
079500 420-BUSCA-PAGO-EXTRA-FECHA-E. EXIT.
079600
079700*   COMPARA UNA POSICION DE LA TABLA CONTRA LA FECHA EN CURSO
079800*   DEL CRONOGRAMA. SI NO HAY MATCH, WKS-PAGO-EXTRA-PERIODO
079900*   QUEDA EN CERO (VALOR PUESTO POR 420- ANTES DEL CICLO).
080000 421-COMPARA-UN-PAGO-EXTRA SECTION.
080100*        SI VARIAS POSICIONES COINCIDIERAN (NO DEBERIA PASAR,
080200*        330- GARANTIZA FECHAS UNICAS) GANARIA LA ULTIMA
080300*        ENCONTRADA, PORQUE EL CICLO NO SE DETIENE AL PRIMER
080400*        MATCH.
080500     IF WKS-EXT-FECHA(WKS-IDX-EXTRA) = WKS-FECHA-ACTUAL
080600        MOVE WKS-EXT-MONTO(WKS-IDX-EXTRA)
080700          TO WKS-PAGO-EXTRA-PERIODO
080800     END-IF.
080900 421-COMPARA-UN-PAGO-EXTRA-E. EXIT.
081000
081100*   AVANZA LA FECHA EN CURSO UN MES CALENDARIO, CONSERVANDO EL
081200*   DIA; DICIEMBRE PASA A ENERO DEL SIGUIENTE AÑO. EL DIA SE
081300*   SUPONE VALIDO EN TODOS LOS MESES (NO SE VERIFICA), SEGUN
081400*   ACUERDO CON EL AREA DE NEGOCIO.
081500 430-AVANZA-FECHA SECTION.
081600*        SE OPERA SOBRE WKS-FA-MES Y WKS-FA-ANIO, QUE SON
081700*        SUBCAMPOS DEL REDEFINE WKS-FECHA-ACTUAL-R; COMO
081800*        REDEFINEN A WKS-FECHA-ACTUAL, EL CAMBIO SE VE DE
081900*        INMEDIATO EN LA FECHA NUMERICA SIN NECESITAR OTRO
082000*        MOVE.
082100*        DICIEMBRE (12) VUELVE A ENERO (1) Y SUMA UN AÑO;
082200*        CUALQUIER OTRO MES SOLO SUMA UNO.
082300     IF WKS-FA-MES = 12
082400        MOVE 1 TO WKS-FA-MES
082500        ADD  1 TO WKS-FA-ANIO
082600     ELSE
082700        ADD 1 TO WKS-FA-MES
082800     END-IF.
082900 430-AVANZA-FECHA-E. EXIT.
083000
083100*   ARMA Y ESCRIBE UN RENGLON DEL CRONOGRAMA, EDITANDO CADA
083200*   IMPORTE EN CORONAS CON LA RUTINA COMPARTIDA 450.
083300*   LAS DOCE COLUMNAS SE ESCRIBEN EN EL ORDEN EXACTO PEDIDO
083400*   POR AUDITORIA (ACT. 19/06/1993 RTLB - VER HISTORIAL); NO
083500*   SE DEBE REACOMODAR EL ORDEN DE LOS MOVE SIN CONSULTAR CON
083600*   ELLOS PRIMERO.
083700 440-ESCRIBE-RENGLON-CRONOGRAMA SECTION.
083800*        LA FECHA SE ARMA EN FORMATO AAAA-MM-DD USANDO EL
083900*        REDEFINE WKS-FECHA-PARA-IMPRIMIR-R Y REFERENCIA-
084000*        MODIFICACION SOBRE EL CAMPO DE SALIDA.
084100     MOVE WKS-FECHA-ACTUAL   TO WKS-FECHA-PARA-IMPRIMIR
084200     MOVE WKS-FPI-ANIO       TO CRO-DATO-ED(1:4)
084300     MOVE "-"                TO CRO-DATO-ED(5:1)
084400     MOVE WKS-FPI-MES        TO CRO-DATO-ED(6:2)
084500     MOVE "-"                TO CRO-DATO-ED(8:1)
084600     MOVE WKS-FPI-DIA        TO CRO-DATO-ED(9:2)
084700
084800     MOVE WKS-CONTADOR-PERIODOS TO WKS-MASK-NUM-PAGO
084900     MOVE WKS-MASK-NUM-PAGO     TO CRO-NUM-PAGO-ED
085000
085100*        LA CUOTA NIVELADA ES LA MISMA EN TODOS LOS RENGLONES
085200*        DEL CRONOGRAMA; SE REEDITA EN CADA PERIODO PORQUE
085300*        450- SIEMPRE TRABAJA SOBRE WKS-IMPORTE-A-EDITAR.
085400     MOVE WKS-PAGO-NIVELADO   TO WKS-IMPORTE-A-EDITAR
085500     PERFORM 450-EDITA-IMPORTE-NOK
085600     MOVE WKS-IMPORTE-EDITADO TO CRO-PAGO-ED
085700
085800     MOVE WKS-ABONO-CAPITAL   TO WKS-IMPORTE-A-EDITAR
085900     PERFORM 450-EDITA-IMPORTE-NOK
086000     MOVE WKS-IMPORTE-EDITADO TO CRO-ABONO-CAPITAL-ED
086100
086200     MOVE WKS-INTERES-PERIODO TO WKS-IMPORTE-A-EDITAR
086300     PERFORM 450-EDITA-IMPORTE-NOK
086400     MOVE WKS-IMPORTE-EDITADO TO CRO-INTERES-ED
086500
086600*        ESTE ES EL ABONO EXTRA FECHADO DEL PERIODO (CERO SI
086700*        NO HUBO NINGUNO EN ESTA FECHA); NO CONFUNDIR CON EL
086800*        ABONO EXTRA FIJO MENSUAL, QUE SE EDITA POR SEPARADO
086900*        UNAS LINEAS MAS ABAJO.
087000     MOVE WKS-PAGO-EXTRA-PERIODO TO WKS-IMPORTE-A-EDITAR
087100     PERFORM 450-EDITA-IMPORTE-NOK
087200     MOVE WKS-IMPORTE-EDITADO TO CRO-PAGO-EXTRA-ED
087300
087400     MOVE PRE-ABONO-EXTRA-FIJO TO WKS-IMPORTE-A-EDITAR
087500     PERFORM 450-EDITA-IMPORTE-NOK
087600     MOVE WKS-IMPORTE-EDITADO TO CRO-ABONO-EXTRA-FIJO-ED
087700
087800     MOVE WKS-SALDO-NUEVO     TO WKS-IMPORTE-A-EDITAR
087900     PERFORM 450-EDITA-IMPORTE-NOK
088000     MOVE WKS-IMPORTE-EDITADO TO CRO-SALDO-ED
088100
088200*        LA COMISION BANCARIA Y EL INGRESO POR ALQUILER SON
088300*        PARAMETROS DEL PRESTAMO Y NO CAMBIAN DE UN PERIODO A
088400*        OTRO, PERO SE REPITEN EN CADA RENGLON PORQUE ASI SE
088500*        PIDIO EL FORMATO DEL CRONOGRAMA.
088600     MOVE PRE-CUOTA-BANCO     TO WKS-IMPORTE-A-EDITAR
088700     PERFORM 450-EDITA-IMPORTE-NOK
088800     MOVE WKS-IMPORTE-EDITADO TO CRO-CUOTA-BANCO-ED
088900
089000     MOVE PRE-INGRESO-ALQUILER TO WKS-IMPORTE-A-EDITAR
089100     PERFORM 450-EDITA-IMPORTE-NOK
089200     MOVE WKS-IMPORTE-EDITADO TO CRO-INGRESO-ALQUILER-ED
089300
089400     MOVE WKS-COSTO-MENSUAL   TO WKS-IMPORTE-A-EDITAR
089500     PERFORM 450-EDITA-IMPORTE-NOK
089600     MOVE WKS-IMPORTE-EDITADO TO CRO-COSTO-MENSUAL-ED
089700
089800     MOVE WKS-ANOS-TRANSCURRIDOS TO WKS-MASK-ANOS
089900     MOVE WKS-MASK-ANOS       TO CRO-ANOS-ED
090000
090100     WRITE CRO-LINEA-CRONOGRAMA
090200*        CONTADOR DE BITACORA, INFORMATIVO UNICAMENTE; NO
090300*        AFECTA NINGUNA DECISION DEL PROGRAMA.
090400     ADD 1 TO WKS-LINEAS-ESCRITAS.
090500 440-ESCRIBE-RENGLON-CRONOGRAMA-E. EXIT.
090600
090700*   RUTINA COMPARTIDA DE EDICION DE UN IMPORTE EN CORONA ENTERA,
090800*   CON ESPACIO COMO SEPARADOR DE MILES Y SUFIJO " NOK" (ACT.
090900*   14/05/2001 JCPR - VER HISTORIAL). RECIBE WKS-IMPORTE-A-
091000*   EDITAR Y DEVUELVE WKS-IMPORTE-EDITADO.
091100 450-EDITA-IMPORTE-NOK SECTION.
091200*        LOS IMPORTES DEL CRONOGRAMA Y DEL RESUMEN SE
091300*        IMPRIMEN EN CORONAS ENTERAS, SIN DECIMALES; POR ESO
091400*        SE REDONDEA ANTES DE EDITAR EN VEZ DE TRUNCAR.
091500     COMPUTE WKS-IMPORTE-REDONDEADO ROUNDED =
091600             WKS-IMPORTE-A-EDITAR
091700     MOVE WKS-IMPORTE-REDONDEADO TO WKS-MASK-IMPORTE
091800     MOVE SPACES TO WKS-IMPORTE-EDITADO
091900*        WKS-MASK-IMPORTE (PIC -ZZ,ZZZ,ZZZ,ZZ9) EDITA CON
092000*        COMA COMO SEPARADOR DE MILES POR DEFECTO DEL
092100*        COMPILADOR; EL NUEVO ESTANDAR DEL BANCO PIDE ESPACIO
092200*        EN SU LUGAR (ACT. 14/05/2001 JCPR - VER HISTORIAL),
092300*        ASI QUE SE SUSTITUYE CON INSPECT DESPUES DE EDITAR.
092400     INSPECT WKS-MASK-IMPORTE REPLACING ALL "," BY " "
092500*        EL SUFIJO " NOK" SE ARMA CON STRING PORQUE
092600*        WKS-MASK-IMPORTE Y EL LITERAL TIENEN LONGITUDES
092700*        DISTINTAS Y NO CONVIENE CONCATENARLOS CON UN MOVE.
092800     STRING WKS-MASK-IMPORTE DELIMITED BY SIZE
092900            " NOK"           DELIMITED BY SIZE
093000            INTO WKS-IMPORTE-EDITADO
093100     END-STRING.
093200 450-EDITA-IMPORTE-NOK-E. EXIT.
093300
093400*   LAS CIFRAS CLAVE YA SE FUERON ACUMULANDO EN 410; AQUI SOLO
093500*   SE DEJAN LISTAS PARA EL RESUMEN (RESERVADO PARA AJUSTES
093600*   FUTUROS DE REDONDEO GLOBAL).
093700 500-CALCULA-CIFRAS-CLAVE SECTION.
093800*        POR AHORA NO HACE FALTA NINGUN AJUSTE FINAL; SE DEJA
093900*        EL PARRAFO EN LA CADENA DE 000-MAIN PARA QUE EL DIA
094000*        QUE AUDITORIA PIDA, POR EJEMPLO, UN PROMEDIO O UNA
094100*        TASA EFECTIVA ANUAL CALCULADA SOBRE LAS CIFRAS YA
094200*        ACUMULADAS EN 410-, EL CAMBIO QUEDE AISLADO AQUI Y NO
094300*        DISPERSO POR TODO EL CICLO DEL CRONOGRAMA.
094400     CONTINUE.
094500 500-CALCULA-CIFRAS-CLAVE-E. EXIT.
094600
094700*   ESCRIBE LAS CUATRO CIFRAS CLAVE DEL RESUMEN, REUTILIZANDO EL
094800*   MISMO RENGLON GENERICO DE RESUMEN.CPY (ACT. 02/03/1988 OAMS
094900*   - VER HISTORIAL).
095000 600-ESCRIBE-RESUMEN SECTION.
095100*        LAS CUATRO CIFRAS CLAVE SE ESCRIBEN CON EL MISMO
095200*        RENGLON GENERICO ETIQUETA/VALOR DE RESUMEN.CPY, UNA
095300*        VEZ POR CIFRA, EN VEZ DE DEFINIR CUATRO RENGLONES
095400*        DISTINTOS EN EL COPYBOOK.
095500*        PRIMERA CIFRA: LA CUOTA NIVELADA MISMA, SIN DESCONTAR
095600*        NADA. LAS ETIQUETAS QUEDAN EN NORUEGO POR LA MISMA
095700*        RAZON QUE LOS TITULOS DEL CRONOGRAMA (VER 110-).
095800     MOVE WKS-PAGO-NIVELADO      TO WKS-IMPORTE-A-EDITAR
095900     PERFORM 450-EDITA-IMPORTE-NOK
096000     MOVE "Månedlig betaling, sum" TO RES-ETIQUETA
096100     MOVE WKS-IMPORTE-EDITADO      TO RES-VALOR-ED
096200     WRITE RES-LINEA-CLAVE
096300
096400*        ESTA ES LA CIFRA QUE MAS CONSULTA EL DEUDOR: LO QUE
096500*        REALMENTE LE CUESTA EL PRESTAMO CADA MES DESPUES DE
096600*        DESCONTAR EL ALQUILER Y EL ABONO EXTRA FIJO.
096700     MOVE WKS-COSTO-MENSUAL      TO WKS-IMPORTE-A-EDITAR
096800     PERFORM 450-EDITA-IMPORTE-NOK
096900     MOVE "Månedlig betaling, minus leie" TO RES-ETIQUETA
097000     MOVE WKS-IMPORTE-EDITADO      TO RES-VALOR-ED
097100     WRITE RES-LINEA-CLAVE
097200
097300*        TERCERA CIFRA: TODO EL INTERES COBRADO POR EL BANCO EN
097400*        LA VIDA DEL PRESTAMO, ANTES DE DESCONTAR ALQUILER.
097500     MOVE WKS-INTERES-TOTAL      TO WKS-IMPORTE-A-EDITAR
097600     PERFORM 450-EDITA-IMPORTE-NOK
097700     MOVE "Bankens fortjeneste, sum" TO RES-ETIQUETA
097800     MOVE WKS-IMPORTE-EDITADO      TO RES-VALOR-ED
097900     WRITE RES-LINEA-CLAVE
098000
098100*        DIFERENTE DE WKS-INTERES-TOTAL: AQUI SE DESCUENTA EL
098200*        ALQUILER PERIODO A PERIODO ANTES DE ACUMULAR (VER
098300*        410-), NO AL FINAL SOBRE EL TOTAL.
098400     MOVE WKS-COSTO-PROPIO-TOTAL TO WKS-IMPORTE-A-EDITAR
098500     PERFORM 450-EDITA-IMPORTE-NOK
098600     MOVE "Sum egen rentekostnad" TO RES-ETIQUETA
098700     MOVE WKS-IMPORTE-EDITADO      TO RES-VALOR-ED
098800     WRITE RES-LINEA-CLAVE.
098900 600-ESCRIBE-RESUMEN-E. EXIT.
099000
099100*   CIERRE ORDENADO DE LOS CUATRO ARCHIVOS DE ANUAMORT.
099200 900-CIERRE SECTION.
099300*        SE LLAMA DESDE EL CAMINO NORMAL (000-MAIN) Y TAMBIEN
099400*        DESDE LOS DOS CAMINOS DE ERROR FATAL DE 100- (VER
099500*        GO TO 100-INICIALIZACION-E); EN AMBOS CASOS DEBE SER
099600*        SEGURO CERRAR AUNQUE ALGUN ARCHIVO NO HAYA LLEGADO A
099700*        ABRIRSE, POR ESO NO SE REVISA FS AQUI.
099800*        UN CLOSE SOBRE UN ARCHIVO QUE NUNCA SE ABRIO NO
099900*        DETIENE EL PROGRAMA EN ESTE COMPILADOR; SOLO DEVUELVE
100000*        UN FILE STATUS DE ERROR QUE AQUI NO INTERESA PORQUE EL
100100*        PROGRAMA YA VA DE SALIDA.
100200     CLOSE LOAN-PARAMS EXTRA-PAGOS SCHEDULE-OUT SUMMARY-OUT.
100300 900-CIERRE-E. EXIT.
